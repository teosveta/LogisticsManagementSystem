000100*****************************************************************
000200* LMSTRNRC   -  SHIPMENT TRANSACTION INPUT RECORD               *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY SHPTR-REC.                                            *
000600*    ONE ROW PER SHIPMENT REGISTRATION, STATUS-UPDATE, OR        *
000700*    FULL-UPDATE REQUEST.  DRIVES LGSHIP PARAGRAPH 1000-MAINLINE *
000800*    DISPATCH ON TR-TRANS-CODE.                                  *
001000*    TR-SHIPMENT-ID IS ZERO ON A "NEW" TRANSACTION AND IS        *
001100*    SUPPLIED (LOOKUP KEY INTO LGSHPLDG) ON "STATUS" AND         *
001200*    "UPDATE" TRANSACTIONS.                                      *
001300*****************************************************************
001400  01  SHPTR-REC.
001500      05  TR-TRANS-CODE              PIC X(06).
001600          88  TR-IS-NEW-SHIPMENT         VALUE "NEW   ".
001700          88  TR-IS-STATUS-UPDATE        VALUE "STATUS".
001800          88  TR-IS-FULL-UPDATE          VALUE "UPDATE".
001900      05  TR-SHIPMENT-ID             PIC 9(9).
002000      05  TR-SENDER-ID               PIC 9(9).
002100      05  TR-RECIPIENT-ID            PIC 9(9).
002200      05  TR-EMPLOYEE-ID             PIC 9(9).
002300      05  TR-WEIGHT                  PIC S9(8)V99   COMP-3.
002400      05  TR-DELIVERY-ADDRESS        PIC X(255).
002500      05  TR-DELIVERY-OFFICE-ID      PIC 9(9).
002600      05  TR-REQUESTED-STATUS        PIC X(10).
002700      05  FILLER                     PIC X(30).
