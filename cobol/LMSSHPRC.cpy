000100*****************************************************************
000200* LMSSHPRC   -  SHIPMENT LEDGER MASTER RECORD                   *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY SHPMT-REC.                                            *
000600*    ONE ROW PER PARCEL HANDED TO THE COMPANY.  KEYED BY         *
000700*    SH-ID FOR THE INDEXED LEDGER FILE (LGSHPLDG) - SEE          *
000800*    LGSHIP PARAGRAPH 2000/2500/2700 FOR WRITE/REWRITE RULES.    *
001000*    SH-DELIVERY-ADDRESS AND SH-DELIVERY-OFFICE-ID ARE MUTUALLY  *
001100*    EXCLUSIVE - SEE LGSHIP PARAGRAPH 3000-VALIDATE-DESTINATION. *
001200*****************************************************************
001300  01  SHPMT-REC.
001400      05  SH-ID                      PIC 9(9).
001500      05  SH-SENDER-ID               PIC 9(9).
001600      05  SH-RECIPIENT-ID            PIC 9(9).
001700      05  SH-REGISTERED-BY-ID        PIC 9(9).
001800      05  SH-DELIVERY-ADDRESS        PIC X(255).
001900      05  SH-DELIVERY-OFFICE-ID      PIC 9(9).
002000      05  SH-WEIGHT                  PIC S9(8)V99   COMP-3.
002100      05  SH-PRICE                   PIC S9(8)V99   COMP-3.
002200      05  SH-STATUS                  PIC X(10).
002300          88  SH-IS-REGISTERED           VALUE "REGISTERED".
002400          88  SH-IS-IN-TRANSIT           VALUE "IN_TRANSIT".
002500          88  SH-IS-DELIVERED            VALUE "DELIVERED ".
002600          88  SH-IS-CANCELLED            VALUE "CANCELLED ".
002700      05  SH-REGISTERED-AT           PIC X(26).
002800      05  SH-DELIVERED-AT            PIC X(26).
002900      05  SH-UPDATED-AT              PIC X(26).
003000      05  FILLER                     PIC X(40).
