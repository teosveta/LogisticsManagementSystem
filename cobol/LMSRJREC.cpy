000100*****************************************************************
000200* LMSRJREC   -  SHIPMENT REJECT / ERROR OUTPUT RECORD           *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY SHPRJ-REC.                                            *
000600*    WRITTEN BY LGSHIP PARAGRAPH 4000-WRITE-REJECT WHENEVER A    *
000700*    TRANSACTION FAILS DESTINATION, WEIGHT, LOOKUP, OR STATE-    *
000800*    MACHINE VALIDATION.  ERR-MSG CARRIES THE REASON, THE        *
000900*    FAILING TRANSACTION IMAGE IS ECHOED BEHIND IT UNCHANGED.    *
001000*****************************************************************
001100  01  SHPRJ-REC.
001200      05  RJ-ERR-MSG                 PIC X(40).
001300      05  RJ-TRANSACTION-IMAGE       PIC X(352).
