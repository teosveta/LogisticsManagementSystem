000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LGPRICE.
000300 AUTHOR.         D. STOUT.
000400 INSTALLATION.   LOGISTICS SYSTEMS GROUP.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*    LGPRICE IS THE SHIPMENT PRICE CALCULATION SUBROUTINE.
001100*    IT IS CALLED ONCE PER SHIPMENT TRANSACTION BY LGSHIP
001200*    (PARAGRAPHS 2000-PROCESS-NEW-SHIPMENT AND
001300*    2700-PROCESS-FULL-UPDATE) AND RETURNS THE PRICE TO CHARGE
001400*    FOR ONE PARCEL.  IT DOES NO FILE I/O OF ITS OWN - THE
001500*    ACTIVE RATE SCHEDULE IS PASSED IN BY THE CALLER.
001600*
001700*    LINKAGE:
001800*      1: LK-PRICE-PARMS   (PASSED IN, PRICE RETURNED IN PLACE)
001900*****************************************************************
002000*CHANGE LOG.
002100*-----------------------------------------------------------
002200* 03/14/89  DST  ORIG     INITIAL VERSION - FLAT BASE + PER-KG
002300* 09/02/89  DST  WO0114   ADD ADDRESS DELIVERY SURCHARGE
002400* 06/27/91  RTC  WO0309   ROUND HALF-UP INSTEAD OF TRUNCATE
002500* 11/19/92  RTC  WO0388   DEFAULT RATE SCHEDULE WHEN PC-ACTIVE
002600*                         ROW IS MISSING MOVED UP TO CALLER
002700* 02/08/94  LMH  WO0441   WEIGHT UPPER BOUND NOW CHECKED BY
002800*                         CALLER BEFORE CALL - REMOVED FROM HERE
002900* 08/30/96  LMH  WO0512   COMP-3 INTERMEDIATE TOTAL WIDENED TO
003000*                         4 DECIMALS SO WEIGHT*RATE IS NOT
003100*                         TRUNCATED BEFORE THE FINAL ROUNDING
003200* 01/05/99  LMH  Y2K-03   REVIEWED FOR YEAR 2000 - NO DATE
003300*                         FIELDS IN THIS PROGRAM, NO CHANGE
003400*                         REQUIRED
003500* 04/11/02  PJS  WO0601   ADDED TRACE DUMP LINE FOR APA WORKSHOP
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-390.
004100 OBJECT-COMPUTER.    IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  WS-WORK-AREAS.
004900     05  WS-WEIGHT-CHARGE           PIC S9(9)V9(4) COMP-3.
005000     05  WS-RAW-TOTAL               PIC S9(9)V9(4) COMP-3.
005100     05  WS-ROUNDED-TOTAL           PIC S9(8)V99   COMP-3.
005200     05  FILLER                     PIC X(06).
005300
005400 01  WS-ROUNDED-TOTAL-VIEW REDEFINES WS-WORK-AREAS.
005500     05  WS-RT-SIGN-BYTE            PIC X(06).
005600     05  WS-RT-PACKED               PIC S9(8)V99   COMP-3.
005700     05  FILLER                     PIC X(06).
005800
005900 01  WS-TRACE-LINE.
006000     05  FILLER                     PIC X(10) VALUE
006100         "LGPRICE : ".
006200     05  TRACE-WEIGHT-O             PIC Z(6)9.99-.
006300     05  FILLER                     PIC X(04) VALUE SPACES.
006400     05  TRACE-PRICE-O              PIC Z(6)9.99-.
006500     05  FILLER                     PIC X(90) VALUE SPACES.
006600
006700 01  WS-TRACE-LINE-DUMP REDEFINES WS-TRACE-LINE.
006800     05  WS-TRACE-DUMP-IMAGE        PIC X(120).
006900
006910 01  WS-PRICE-DUMP-AREA.
006920     05  WS-PRICE-DUMP-VALUE        PIC S9(8)V99   COMP-3.
006930
006940 01  WS-PRICE-DUMP-R REDEFINES WS-PRICE-DUMP-AREA.
006950     05  WS-PRICE-DUMP-BYTES        PIC X(06).
006960
007000 LINKAGE SECTION.
007100
007200 01  LK-PRICE-PARMS.
007300     05  LK-WEIGHT                  PIC S9(8)V99   COMP-3.
007400     05  LK-OFFICE-DELIVERY-SW      PIC X(01).
007500         88  LK-IS-OFFICE-DELIVERY      VALUE "Y".
007600         88  LK-IS-ADDRESS-DELIVERY     VALUE "N".
007700     05  LK-BASE-PRICE              PIC S9(8)V99   COMP-3.
007800     05  LK-PRICE-PER-KG            PIC S9(8)V99   COMP-3.
007900     05  LK-ADDRESS-DELIVERY-FEE    PIC S9(8)V99   COMP-3.
008000     05  LK-PRICE                   PIC S9(8)V99   COMP-3.
008100
008200 PROCEDURE DIVISION USING LK-PRICE-PARMS.
008300
008400 0000-CALCULATE-PRICE.
008500     COMPUTE WS-WEIGHT-CHARGE =
008600         LK-WEIGHT * LK-PRICE-PER-KG.
008700
008800     IF LK-IS-OFFICE-DELIVERY
008900         COMPUTE WS-RAW-TOTAL =
009000             LK-BASE-PRICE + WS-WEIGHT-CHARGE
009100     ELSE
009200         COMPUTE WS-RAW-TOTAL =
009300             LK-BASE-PRICE + WS-WEIGHT-CHARGE +
009400             LK-ADDRESS-DELIVERY-FEE
009500     END-IF.
009600
009700     COMPUTE WS-ROUNDED-TOTAL ROUNDED = WS-RAW-TOTAL.
009800     MOVE WS-ROUNDED-TOTAL TO LK-PRICE.
009810     MOVE LK-PRICE TO WS-PRICE-DUMP-VALUE.
009900
010000     MOVE LK-WEIGHT TO TRACE-WEIGHT-O.
010100     MOVE LK-PRICE  TO TRACE-PRICE-O.
010200*    DISPLAY WS-TRACE-LINE UPON SYSOUT FOR APA WORKSHOP TRACING.
010300
010400 0000-EXIT.
010500     GOBACK.
