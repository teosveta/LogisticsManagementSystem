000100*****************************************************************
000200* LMSEMPRC   -  EMPLOYEE REFERENCE MASTER RECORD                *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY EMP-REC.                                              *
000600*    MAINTAINED ELSEWHERE (CRUD, SEE SPEC NON-GOALS) - READ      *
000700*    ONLY HERE AND LOADED TO THE EMP-TABLE IN LGSHIP AT          *
000800*    0000-HOUSEKEEPING FOR SEARCH-BY-ID LOOKUP ON THE            *
000900*    REGISTERING EMPLOYEE.                                      *
001000*****************************************************************
001100  01  EMP-REC.
001200      05  EM-ID                      PIC 9(9).
001300      05  EM-USER-ID                 PIC 9(9).
001400      05  EM-COMPANY-ID              PIC 9(9).
001500      05  EM-TYPE                    PIC X(12).
001600          88  EM-IS-COURIER              VALUE "COURIER     ".
001700          88  EM-IS-OFFICE-STAFF         VALUE "OFFICE_STAFF".
001800      05  EM-OFFICE-ID               PIC 9(9).
001900      05  EM-SALARY                  PIC S9(8)V99   COMP-3.
002000      05  FILLER                     PIC X(10).
