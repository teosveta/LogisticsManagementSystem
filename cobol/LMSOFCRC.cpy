000100*****************************************************************
000200* LMSOFCRC   -  OFFICE REFERENCE MASTER RECORD                  *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY OFC-REC.                                              *
000600*    MAINTAINED ELSEWHERE (CRUD, SEE SPEC NON-GOALS) - READ      *
000700*    ONLY HERE AND LOADED TO THE OFC-TABLE IN LGSHIP AT          *
000800*    0000-HOUSEKEEPING FOR SEARCH-BY-ID LOOKUP ON OFFICE         *
000900*    DELIVERIES.                                                *
001000*****************************************************************
001100  01  OFC-REC.
001200      05  OF-ID                      PIC 9(9).
001300      05  OF-COMPANY-ID              PIC 9(9).
001400      05  OF-NAME                    PIC X(100).
001500      05  OF-ADDRESS                 PIC X(255).
001600      05  OF-CITY                    PIC X(100).
001700      05  OF-COUNTRY                 PIC X(100).
001800      05  FILLER                     PIC X(10).
