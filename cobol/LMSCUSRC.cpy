000100*****************************************************************
000200* LMSCUSRC   -  CUSTOMER REFERENCE MASTER RECORD                *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY CUST-REC.                                             *
000600*    MAINTAINED ELSEWHERE (CRUD, SEE SPEC NON-GOALS) - READ      *
000700*    ONLY HERE AND LOADED TO THE CUST-TABLE IN LGSHIP AT         *
000800*    0000-HOUSEKEEPING FOR SEARCH-BY-ID LOOKUP.                  *
001000*****************************************************************
001100  01  CUST-REC.
001200      05  CU-ID                      PIC 9(9).
001300      05  CU-USER-ID                 PIC 9(9).
001400      05  CU-PHONE                   PIC X(20).
001500      05  CU-ADDRESS                 PIC X(255).
001600      05  FILLER                     PIC X(15).
