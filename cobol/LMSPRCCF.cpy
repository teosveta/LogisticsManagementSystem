000100*****************************************************************
000200* LMSPRCCF   -  PRICING-CONFIG MASTER RECORD                    *
000300*              LOGISTICS MANAGEMENT SYSTEM                      *
000400*****************************************************************
000500*    COPY PRCCFG-REC.                                           *
000600*    ONE ROW PER RATE SCHEDULE EVER ACTIVATED.  ONLY ONE ROW     *
000700*    SHOULD CARRY PC-ACTIVE = "Y" AT A TIME - THE RATE SCHEDULE  *
000800*    CURRENTLY IN FORCE FOR LGPRICE PRICE CALCULATIONS.          *
000900*    ALL OTHER ROWS ARE RETAINED AS RATE HISTORY ONLY.           *
001000*****************************************************************
001100  01  PRCCFG-REC.
001200      05  PC-ID                      PIC 9(9).
001300      05  PC-BASE-PRICE              PIC S9(8)V99   COMP-3.
001400      05  PC-PRICE-PER-KG            PIC S9(8)V99   COMP-3.
001500      05  PC-ADDRESS-DELIVERY-FEE    PIC S9(8)V99   COMP-3.
001600      05  PC-ACTIVE                  PIC X(01).
001700          88  PC-IS-ACTIVE               VALUE "Y".
001800          88  PC-IS-INACTIVE             VALUE "N".
001900      05  FILLER                     PIC X(20).
