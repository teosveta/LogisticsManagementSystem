000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LGSHIP.
000300 AUTHOR.         J. SAYLES.
000400 INSTALLATION.   LOGISTICS SYSTEMS GROUP.
000500 DATE-WRITTEN.   11/02/90.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*    LGSHIP IS THE SHIPMENT REGISTRATION AND UPDATE PROGRAM.
001100*    IT READS THE SHIPMENT TRANSACTION FILE (LGSHPTRN) ONE
001200*    CARD AT A TIME AND, DEPENDING ON THE TRANSACTION CODE,
001300*    EITHER REGISTERS A NEW PARCEL, POSTS A STATUS CHANGE, OR
001400*    REWRITES AN EXISTING PARCEL'S DETAILS ON THE SHIPMENT
001500*    LEDGER (LGSHPLDG).  BAD TRANSACTIONS ARE WRITTEN TO THE
001600*    REJECT FILE (LGSHPREJ) WITH A REASON CODE AND ARE NOT
001700*    POSTED.  CUSTOMER, OFFICE AND EMPLOYEE REFERENCE FILES
001800*    ARE READ ONCE AT STARTUP AND HELD IN TABLES FOR SEARCH-BY-
001900*    ID LOOKUP - THEY ARE NOT MAINTAINED BY THIS PROGRAM.
002000*    PRICE IS NEVER TAKEN FROM THE CARD - IT IS ALWAYS DERIVED
002100*    BY SUBROUTINE LGPRICE FROM THE ACTIVE RATE SCHEDULE.
002200*****************************************************************
002300*CHANGE LOG.
002400*-----------------------------------------------------------
002500* 11/02/90  JRS  ORIG     INITIAL VERSION - NEW SHIPMENT ONLY
002600* 04/18/91  JRS  WO0201   ADDED STATUS-UPDATE TRANSACTION CODE
002700* 02/09/92  RTC  WO0266   ADDED FULL-UPDATE TRANSACTION CODE
002800* 07/22/93  RTC  WO0340   DELIVERY DESTINATION MUST BE EXACTLY
002900*                         ONE OF ADDRESS/OFFICE - REJECT OTHERS
003000* 03/15/94  LMH  WO0402   WEIGHT UPPER BOUND 10000 KG ENFORCED
003100* 10/03/95  LMH  WO0455   HIGH-KEY SCAN AT STARTUP REPLACES THE
003200*                         OLD SEQUENCE-NUMBER PARAMETER CARD
003300* 06/11/97  PJS  WO0498   CONVERTED LEDGER FROM TAPE/SEQ TO
003400*                         VSAM (INDEXED, KEY SH-ID) FOR REWRITE
003500*                         OF IN-FLIGHT SHIPMENTS ON STATUS POST
003600* 12/02/98  PJS  Y2K-07   TIMESTAMP FIELDS CONVERTED TO 4-DIGIT
003700*                         CENTURY (ACCEPT FROM DATE YYYYMMDD) -
003800*                         WAS 2-DIGIT YEAR, YEAR 2000 EXPOSURE
003900* 05/20/01  DMK  WO0577   TERMINAL-STATUS UPDATE RESTRICTION -
004000*                         DELIVERED/CANCELLED SHIPMENTS CAN NO
004100*                         LONGER BE RE-OPENED BY FULL UPDATE
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-390.
004700 OBJECT-COMPUTER.    IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT LGPRCCFG  ASSIGN TO LGPRCCFG
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-PRCCFG-STATUS.
005600     SELECT LGSHPLDG  ASSIGN TO LGSHPLDG
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS SH-ID
006000         FILE STATUS IS WS-SHPLDG-STATUS.
006100     SELECT LGSHPTRN  ASSIGN TO LGSHPTRN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-SHPTRN-STATUS.
006400     SELECT LGCUSMST  ASSIGN TO LGCUSMST
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-CUSMST-STATUS.
006700     SELECT LGOFCMST  ASSIGN TO LGOFCMST
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-OFCMST-STATUS.
007000     SELECT LGEMPMST  ASSIGN TO LGEMPMST
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-EMPMST-STATUS.
007300     SELECT LGSHPREJ  ASSIGN TO LGSHPREJ
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-SHPREJ-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  LGPRCCFG
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300     COPY LMSPRCCF.
008400
008500 FD  LGSHPLDG
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800     COPY LMSSHPRC.
008900
009000 FD  LGSHPTRN
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY LMSTRNRC.
009400
009500 FD  LGCUSMST
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY LMSCUSRC.
009900
010000 FD  LGOFCMST
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300     COPY LMSOFCRC.
010400
010500 FD  LGEMPMST
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800     COPY LMSEMPRC.
010900
011000 FD  LGSHPREJ
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY LMSRJREC.
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  WS-PARA-TRACE.
011800     05  PARA-NAME                  PIC X(30) VALUE SPACES.
011900     05  FILLER                     PIC X(10).
012000
012100 01  WS-FILE-STATUS-CODES.
012200     05  WS-PRCCFG-STATUS            PIC X(02).
012300         88  PRCCFG-FOUND                VALUE "00".
012400         88  PRCCFG-EOF                  VALUE "10".
012500     05  WS-SHPLDG-STATUS            PIC X(02).
012600         88  SHPLDG-FOUND                VALUE "00".
012700         88  SHPLDG-NOTFND               VALUE "23".
012800     05  WS-SHPTRN-STATUS            PIC X(02).
012900         88  SHPTRN-FOUND                VALUE "00".
013000         88  SHPTRN-EOF                  VALUE "10".
013100     05  WS-CUSMST-STATUS            PIC X(02).
013200         88  CUSMST-FOUND                VALUE "00".
013300     05  WS-OFCMST-STATUS            PIC X(02).
013400         88  OFCMST-FOUND                VALUE "00".
013500     05  WS-EMPMST-STATUS            PIC X(02).
013600         88  EMPMST-FOUND                VALUE "00".
013700     05  WS-SHPREJ-STATUS            PIC X(02).
013800         88  SHPREJ-FOUND                VALUE "00".
013900     05  FILLER                     PIC X(10).
014000
014100 01  WS-FLAGS-AND-SWITCHES.
014200     05  WS-TRANS-EOF-SW             PIC X(01) VALUE "N".
014300         88  WS-TRANS-EOF                VALUE "Y".
014400     05  WS-CUSMST-EOF-SW            PIC X(01) VALUE "N".
014500         88  WS-CUSMST-AT-EOF            VALUE "Y".
014600     05  WS-OFCMST-EOF-SW            PIC X(01) VALUE "N".
014700         88  WS-OFCMST-AT-EOF            VALUE "Y".
014800     05  WS-EMPMST-EOF-SW            PIC X(01) VALUE "N".
014900         88  WS-EMPMST-AT-EOF            VALUE "Y".
015000     05  WS-LEDGER-EOF-SW            PIC X(01) VALUE "N".
015100         88  WS-LEDGER-AT-EOF            VALUE "Y".
015200     05  WS-PRCCFG-FOUND-SW          PIC X(01) VALUE "N".
015300         88  WS-ACTIVE-RATE-FOUND        VALUE "Y".
015400     05  WS-VALID-TRANS-SW           PIC X(01) VALUE "Y".
015500         88  WS-TRANS-IS-VALID           VALUE "Y".
015600         88  WS-TRANS-IS-INVALID         VALUE "N".
015700     05  FILLER                     PIC X(10).
015800
015900 01  WS-COUNTERS-AND-ACCUMULATORS.
016000     05  WS-CUS-TABLE-COUNT          PIC S9(4) COMP.
016100     05  WS-OFC-TABLE-COUNT          PIC S9(4) COMP.
016200     05  WS-EMP-TABLE-COUNT          PIC S9(4) COMP.
016300     05  WS-TRANS-READ-CT            PIC S9(7) COMP-3.
016400     05  WS-SHIP-REG-CT              PIC S9(7) COMP-3.
016500     05  WS-SHIP-UPD-CT              PIC S9(7) COMP-3.
016600     05  WS-REJECT-CT                PIC S9(7) COMP-3.
016700     05  WS-HIGH-SHIPMENT-ID         PIC S9(9) COMP.
016800     05  FILLER                     PIC X(06).
016900
017000 01  WS-REJECT-WORK-AREA.
017100     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
017200     05  FILLER                     PIC X(10).
017300
017400 01  WS-ACTIVE-RATE-SCHEDULE.
017500     05  WS-ACTIVE-BASE-PRICE        PIC S9(8)V99 COMP-3.
017600     05  WS-ACTIVE-PRICE-PER-KG      PIC S9(8)V99 COMP-3.
017700     05  WS-ACTIVE-ADDR-FEE          PIC S9(8)V99 COMP-3.
017800     05  FILLER                     PIC X(06).
017900
018000 01  WS-PRICE-PARMS.
018100     05  WS-PP-WEIGHT                 PIC S9(8)V99 COMP-3.
018200     05  WS-PP-OFFICE-DELIVERY-SW     PIC X(01).
018300         88  WS-PP-IS-OFFICE-DELIVERY     VALUE "Y".
018400         88  WS-PP-IS-ADDRESS-DELIVERY    VALUE "N".
018500     05  WS-PP-BASE-PRICE             PIC S9(8)V99 COMP-3.
018600     05  WS-PP-PRICE-PER-KG           PIC S9(8)V99 COMP-3.
018700     05  WS-PP-ADDRESS-DELIVERY-FEE   PIC S9(8)V99 COMP-3.
018800     05  WS-PP-PRICE                  PIC S9(8)V99 COMP-3.
018900     05  FILLER                      PIC X(06).
019000
019100 01  WS-TIMESTAMP-WORK.
019200     05  WS-TS-YYYYMMDD               PIC 9(08).
019300     05  WS-TS-HHMMSS                 PIC 9(08).
019400     05  WS-TS-DECIMALS               PIC 9(06).
019500     05  FILLER                      PIC X(04).
019600
019700 01  WS-TIMESTAMP-WORK-R REDEFINES WS-TIMESTAMP-WORK.
019800     05  WS-TS-FULL-IMAGE            PIC X(26).
019900
020000 01  WS-ID-CONVERT-AREA.
020100     05  WS-ID-NUMERIC                PIC 9(09).
020200
020300 01  WS-ID-CONVERT-R REDEFINES WS-ID-CONVERT-AREA.
020400     05  WS-ID-DISPLAY-X              PIC X(09).
020500
020600 01  WS-WEIGHT-EDIT-AREA.
020700     05  WS-WEIGHT-EDIT               PIC S9(8)V99 COMP-3.
020800
020900 01  WS-WEIGHT-EDIT-R REDEFINES WS-WEIGHT-EDIT-AREA.
021000     05  WS-WEIGHT-SIGNED-BYTES       PIC X(06).
021100
021200 01  WS-CUS-TABLE.
021300     05  CUS-TABLE-ENTRY OCCURS 500 TIMES
021400                         INDEXED BY CUS-IDX.
021500         10  CUS-TBL-ID               PIC 9(09).
021600         10  CUS-TBL-USER-ID          PIC 9(09).
021700         10  CUS-TBL-PHONE            PIC X(20).
021800         10  CUS-TBL-ADDRESS          PIC X(255).
021900     05  FILLER                      PIC X(04).
022000
022100 01  WS-OFC-TABLE.
022200     05  OFC-TABLE-ENTRY OCCURS 200 TIMES
022300                         INDEXED BY OFC-IDX.
022400         10  OFC-TBL-ID               PIC 9(09).
022500         10  OFC-TBL-COMPANY-ID       PIC 9(09).
022600         10  OFC-TBL-NAME             PIC X(100).
022700     05  FILLER                      PIC X(04).
022800
022900 01  WS-EMP-TABLE.
023000     05  EMP-TABLE-ENTRY OCCURS 500 TIMES
023100                         INDEXED BY EMP-IDX.
023200         10  EMP-TBL-ID               PIC 9(09).
023300         10  EMP-TBL-TYPE             PIC X(12).
023400         10  EMP-TBL-OFFICE-ID        PIC 9(09).
023500     05  FILLER                      PIC X(04).
023600
023700 PROCEDURE DIVISION.
023800
023900 1000-MAINLINE.
024000     MOVE "1000-MAINLINE"         TO PARA-NAME.
024100     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
024200     PERFORM 9000-READ-TRANSACTION THRU 9000-EXIT.
024300     PERFORM 1010-PROCESS-TRANS THRU 1010-EXIT
024400         UNTIL WS-TRANS-EOF.
024500     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
024600     GOBACK.
024700 1000-EXIT.
024800     EXIT.
024900
025000 1010-PROCESS-TRANS.
025100     MOVE "1010-PROCESS-TRANS"    TO PARA-NAME.
025200     ADD 1 TO WS-TRANS-READ-CT.
025300     IF TR-IS-NEW-SHIPMENT
025400         PERFORM 2000-PROCESS-NEW-SHIPMENT THRU 2000-EXIT
025500     ELSE
025600         IF TR-IS-STATUS-UPDATE
025700             PERFORM 2500-PROCESS-STATUS-UPDATE THRU 2500-EXIT
025800         ELSE
025900             IF TR-IS-FULL-UPDATE
026000                 PERFORM 2700-PROCESS-FULL-UPDATE THRU 2700-EXIT
026100             ELSE
026200                 MOVE "UNKNOWN TRANSACTION CODE"
026300                     TO WS-REJECT-REASON
026400                 PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
026500             END-IF
026600         END-IF
026700     END-IF.
026800     PERFORM 9000-READ-TRANSACTION THRU 9000-EXIT.
026900 1010-EXIT.
027000     EXIT.
027100
027200 0000-HOUSEKEEPING.
027300     MOVE "0000-HOUSEKEEPING"     TO PARA-NAME.
027400     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
027500     PERFORM 1100-LOAD-PRICING-CONFIG THRU 1100-EXIT.
027600     PERFORM 1200-LOAD-CUSTOMER-TABLE THRU 1200-EXIT.
027700     PERFORM 1300-LOAD-OFFICE-TABLE THRU 1300-EXIT.
027800     PERFORM 1400-LOAD-EMPLOYEE-TABLE THRU 1400-EXIT.
027900     PERFORM 1450-FIND-HIGH-KEY THRU 1450-EXIT.
028000 0000-EXIT.
028100     EXIT.
028200
028300 1100-LOAD-PRICING-CONFIG.
028400     MOVE "1100-LOAD-PRICING-CONFIG" TO PARA-NAME.
028500     MOVE "N" TO WS-PRCCFG-FOUND-SW.
028600     PERFORM 1110-READ-PRCCFG THRU 1110-EXIT
028700         UNTIL PRCCFG-EOF OR WS-ACTIVE-RATE-FOUND.
028800     IF NOT WS-ACTIVE-RATE-FOUND
028900         MOVE 5.00  TO WS-ACTIVE-BASE-PRICE
029000         MOVE 2.00  TO WS-ACTIVE-PRICE-PER-KG
029100         MOVE 10.00 TO WS-ACTIVE-ADDR-FEE
029200     END-IF.
029300 1100-EXIT.
029400     EXIT.
029500
029600 1110-READ-PRCCFG.
029700     READ LGPRCCFG
029800         AT END
029900             MOVE "10" TO WS-PRCCFG-STATUS
030000             GO TO 1110-EXIT
030100     END-READ.
030200     IF PC-IS-ACTIVE
030300         MOVE PC-BASE-PRICE           TO WS-ACTIVE-BASE-PRICE
030400         MOVE PC-PRICE-PER-KG         TO WS-ACTIVE-PRICE-PER-KG
030500         MOVE PC-ADDRESS-DELIVERY-FEE TO WS-ACTIVE-ADDR-FEE
030600         MOVE "Y" TO WS-PRCCFG-FOUND-SW
030700     END-IF.
030800 1110-EXIT.
030900     EXIT.
031000
031100 1200-LOAD-CUSTOMER-TABLE.
031200     MOVE "1200-LOAD-CUSTOMER-TABLE" TO PARA-NAME.
031300     MOVE 0   TO WS-CUS-TABLE-COUNT.
031400     MOVE "N" TO WS-CUSMST-EOF-SW.
031500     PERFORM 1210-READ-CUSMST THRU 1210-EXIT
031600         UNTIL WS-CUSMST-AT-EOF.
031700 1200-EXIT.
031800     EXIT.
031900
032000 1210-READ-CUSMST.
032100     READ LGCUSMST
032200         AT END
032300             MOVE "Y" TO WS-CUSMST-EOF-SW
032400             GO TO 1210-EXIT
032500     END-READ.
032600     ADD 1 TO WS-CUS-TABLE-COUNT.
032700     SET CUS-IDX TO WS-CUS-TABLE-COUNT.
032800     MOVE CU-ID      TO CUS-TBL-ID (CUS-IDX).
032900     MOVE CU-USER-ID TO CUS-TBL-USER-ID (CUS-IDX).
033000     MOVE CU-PHONE   TO CUS-TBL-PHONE (CUS-IDX).
033100     MOVE CU-ADDRESS TO CUS-TBL-ADDRESS (CUS-IDX).
033200 1210-EXIT.
033300     EXIT.
033400
033500 1300-LOAD-OFFICE-TABLE.
033600     MOVE "1300-LOAD-OFFICE-TABLE" TO PARA-NAME.
033700     MOVE 0   TO WS-OFC-TABLE-COUNT.
033800     MOVE "N" TO WS-OFCMST-EOF-SW.
033900     PERFORM 1310-READ-OFCMST THRU 1310-EXIT
034000         UNTIL WS-OFCMST-AT-EOF.
034100 1300-EXIT.
034200     EXIT.
034300
034400 1310-READ-OFCMST.
034500     READ LGOFCMST
034600         AT END
034700             MOVE "Y" TO WS-OFCMST-EOF-SW
034800             GO TO 1310-EXIT
034900     END-READ.
035000     ADD 1 TO WS-OFC-TABLE-COUNT.
035100     SET OFC-IDX TO WS-OFC-TABLE-COUNT.
035200     MOVE OF-ID         TO OFC-TBL-ID (OFC-IDX).
035300     MOVE OF-COMPANY-ID TO OFC-TBL-COMPANY-ID (OFC-IDX).
035400     MOVE OF-NAME       TO OFC-TBL-NAME (OFC-IDX).
035500 1310-EXIT.
035600     EXIT.
035700
035800 1400-LOAD-EMPLOYEE-TABLE.
035900     MOVE "1400-LOAD-EMPLOYEE-TABLE" TO PARA-NAME.
036000     MOVE 0   TO WS-EMP-TABLE-COUNT.
036100     MOVE "N" TO WS-EMPMST-EOF-SW.
036200     PERFORM 1410-READ-EMPMST THRU 1410-EXIT
036300         UNTIL WS-EMPMST-AT-EOF.
036400 1400-EXIT.
036500     EXIT.
036600
036700 1410-READ-EMPMST.
036800     READ LGEMPMST
036900         AT END
037000             MOVE "Y" TO WS-EMPMST-EOF-SW
037100             GO TO 1410-EXIT
037200     END-READ.
037300     ADD 1 TO WS-EMP-TABLE-COUNT.
037400     SET EMP-IDX TO WS-EMP-TABLE-COUNT.
037500     MOVE EM-ID        TO EMP-TBL-ID (EMP-IDX).
037600     MOVE EM-TYPE      TO EMP-TBL-TYPE (EMP-IDX).
037700     MOVE EM-OFFICE-ID TO EMP-TBL-OFFICE-ID (EMP-IDX).
037800 1410-EXIT.
037900     EXIT.
038000
038100 1450-FIND-HIGH-KEY.
038200     MOVE "1450-FIND-HIGH-KEY" TO PARA-NAME.
038300     MOVE 0   TO WS-HIGH-SHIPMENT-ID.
038400     MOVE "N" TO WS-LEDGER-EOF-SW.
038500     PERFORM 1455-SCAN-LEDGER THRU 1455-EXIT
038600         UNTIL WS-LEDGER-AT-EOF.
038700 1450-EXIT.
038800     EXIT.
038900
039000 1455-SCAN-LEDGER.
039100     READ LGSHPLDG NEXT RECORD
039200         AT END
039300             MOVE "Y" TO WS-LEDGER-EOF-SW
039400             GO TO 1455-EXIT
039500     END-READ.
039600     IF SH-ID > WS-HIGH-SHIPMENT-ID
039700         MOVE SH-ID TO WS-HIGH-SHIPMENT-ID
039800     END-IF.
039900 1455-EXIT.
040000     EXIT.
040100
040200 1500-GENERATE-SHIPMENT-ID.
040300     MOVE "1500-GENERATE-SHIPMENT-ID" TO PARA-NAME.
040400     ADD 1 TO WS-HIGH-SHIPMENT-ID.
040500 1500-EXIT.
040600     EXIT.
040700
040800 1600-STAMP-CURRENT-TIME.
040900     MOVE "1600-STAMP-CURRENT-TIME" TO PARA-NAME.
041000     ACCEPT WS-TS-YYYYMMDD FROM DATE YYYYMMDD.
041100     ACCEPT WS-TS-HHMMSS   FROM TIME.
041200     MOVE ZERO TO WS-TS-DECIMALS.
041300     STRING WS-TS-YYYYMMDD (1:4) "-"
041400            WS-TS-YYYYMMDD (5:2) "-"
041500            WS-TS-YYYYMMDD (7:2) "-"
041600            WS-TS-HHMMSS   (1:2) "."
041700            WS-TS-HHMMSS   (3:2) "."
041800            WS-TS-HHMMSS   (5:2) "."
041900            "000000"
042000         DELIMITED BY SIZE INTO WS-TS-FULL-IMAGE.
042100 1600-EXIT.
042200     EXIT.
042300
042400 2000-PROCESS-NEW-SHIPMENT.
042500     MOVE "2000-PROCESS-NEW-SHIPMENT" TO PARA-NAME.
042600     MOVE "Y" TO WS-VALID-TRANS-SW.
042700     PERFORM 3000-VALIDATE-DESTINATION THRU 3000-EXIT.
042800     IF WS-TRANS-IS-INVALID
042900         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
043000         GO TO 2000-EXIT
043100     END-IF.
043200     PERFORM 3100-VALIDATE-WEIGHT THRU 3100-EXIT.
043300     IF WS-TRANS-IS-INVALID
043400         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
043500         GO TO 2000-EXIT
043600     END-IF.
043700     PERFORM 3200-LOOKUP-REFERENCES THRU 3200-EXIT.
043800     IF WS-TRANS-IS-INVALID
043900         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
044000         GO TO 2000-EXIT
044100     END-IF.
044200
044300     MOVE WS-ACTIVE-BASE-PRICE   TO WS-PP-BASE-PRICE.
044400     MOVE WS-ACTIVE-PRICE-PER-KG TO WS-PP-PRICE-PER-KG.
044500     MOVE WS-ACTIVE-ADDR-FEE     TO WS-PP-ADDRESS-DELIVERY-FEE.
044600     MOVE TR-WEIGHT               TO WS-PP-WEIGHT.
044700     IF TR-DELIVERY-OFFICE-ID > 0
044800         MOVE "Y" TO WS-PP-OFFICE-DELIVERY-SW
044900     ELSE
045000         MOVE "N" TO WS-PP-OFFICE-DELIVERY-SW
045100     END-IF.
045200     CALL "LGPRICE" USING WS-PRICE-PARMS.
045300
045400     PERFORM 1500-GENERATE-SHIPMENT-ID THRU 1500-EXIT.
045500     MOVE WS-HIGH-SHIPMENT-ID  TO SH-ID.
045600     MOVE TR-SENDER-ID         TO SH-SENDER-ID.
045700     MOVE TR-RECIPIENT-ID      TO SH-RECIPIENT-ID.
045800     MOVE TR-EMPLOYEE-ID       TO SH-REGISTERED-BY-ID.
045900     MOVE TR-DELIVERY-ADDRESS  TO SH-DELIVERY-ADDRESS.
046000     MOVE TR-DELIVERY-OFFICE-ID TO SH-DELIVERY-OFFICE-ID.
046100     MOVE TR-WEIGHT             TO SH-WEIGHT.
046200     MOVE WS-PP-PRICE           TO SH-PRICE.
046300     MOVE "REGISTERED"          TO SH-STATUS.
046400     PERFORM 1600-STAMP-CURRENT-TIME THRU 1600-EXIT.
046500     MOVE WS-TS-FULL-IMAGE      TO SH-REGISTERED-AT.
046600     MOVE WS-TS-FULL-IMAGE      TO SH-UPDATED-AT.
046700     MOVE SPACES                TO SH-DELIVERED-AT.
046800
046900     WRITE SHPMT-REC
047000         INVALID KEY
047100             MOVE "DUPLICATE SHIPMENT ID ON WRITE"
047200                 TO WS-REJECT-REASON
047300             PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
047400     END-WRITE.
047500     IF SHPLDG-FOUND
047600         ADD 1 TO WS-SHIP-REG-CT
047700     END-IF.
047800 2000-EXIT.
047900     EXIT.
048000
048100 2500-PROCESS-STATUS-UPDATE.
048200     MOVE "2500-PROCESS-STATUS-UPDATE" TO PARA-NAME.
048300     MOVE "Y" TO WS-VALID-TRANS-SW.
048400     MOVE TR-SHIPMENT-ID TO SH-ID.
048500     READ LGSHPLDG
048600         INVALID KEY
048700             MOVE "N" TO WS-VALID-TRANS-SW
048800             MOVE "SHIPMENT ID NOT ON FILE"
048900                 TO WS-REJECT-REASON
049000     END-READ.
049100     IF WS-TRANS-IS-VALID
049200         PERFORM 3300-VALIDATE-TRANSITION THRU 3300-EXIT
049300     END-IF.
049400     IF WS-TRANS-IS-INVALID
049500         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
049600         GO TO 2500-EXIT
049700     END-IF.
049800
049900     PERFORM 1600-STAMP-CURRENT-TIME THRU 1600-EXIT.
050000     IF TR-REQUESTED-STATUS NOT = SH-STATUS
050100         MOVE TR-REQUESTED-STATUS TO SH-STATUS
050200         IF SH-IS-DELIVERED
050300             MOVE WS-TS-FULL-IMAGE TO SH-DELIVERED-AT
050400         END-IF
050500     END-IF.
050600     MOVE WS-TS-FULL-IMAGE TO SH-UPDATED-AT.
050700     REWRITE SHPMT-REC
050800         INVALID KEY
050900             MOVE "REWRITE FAILED ON STATUS UPDATE"
051000                 TO WS-REJECT-REASON
051100             PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
051200     END-REWRITE.
051300     ADD 1 TO WS-SHIP-UPD-CT.
051400 2500-EXIT.
051500     EXIT.
051600
051700 2700-PROCESS-FULL-UPDATE.
051800     MOVE "2700-PROCESS-FULL-UPDATE" TO PARA-NAME.
051900     MOVE "Y" TO WS-VALID-TRANS-SW.
052000     MOVE TR-SHIPMENT-ID TO SH-ID.
052100     READ LGSHPLDG
052200         INVALID KEY
052300             MOVE "N" TO WS-VALID-TRANS-SW
052400             MOVE "SHIPMENT ID NOT ON FILE"
052500                 TO WS-REJECT-REASON
052600     END-READ.
052700     IF WS-TRANS-IS-VALID
052800         IF SH-IS-DELIVERED OR SH-IS-CANCELLED
052900             MOVE "N" TO WS-VALID-TRANS-SW
053000             MOVE "CANNOT UPDATE A TERMINAL SHIPMENT"
053100                 TO WS-REJECT-REASON
053200         END-IF
053300     END-IF.
053400     IF WS-TRANS-IS-INVALID
053500         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
053600         GO TO 2700-EXIT
053700     END-IF.
053800
053900     PERFORM 3000-VALIDATE-DESTINATION THRU 3000-EXIT.
054000     IF WS-TRANS-IS-INVALID
054100         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
054200         GO TO 2700-EXIT
054300     END-IF.
054400     PERFORM 3100-VALIDATE-WEIGHT THRU 3100-EXIT.
054500     IF WS-TRANS-IS-INVALID
054600         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
054700         GO TO 2700-EXIT
054800     END-IF.
054900     PERFORM 3200-LOOKUP-REFERENCES THRU 3200-EXIT.
055000     IF WS-TRANS-IS-INVALID
055100         PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
055200         GO TO 2700-EXIT
055300     END-IF.
055400
055500     MOVE WS-ACTIVE-BASE-PRICE   TO WS-PP-BASE-PRICE.
055600     MOVE WS-ACTIVE-PRICE-PER-KG TO WS-PP-PRICE-PER-KG.
055700     MOVE WS-ACTIVE-ADDR-FEE     TO WS-PP-ADDRESS-DELIVERY-FEE.
055800     MOVE TR-WEIGHT               TO WS-PP-WEIGHT.
055900     IF TR-DELIVERY-OFFICE-ID > 0
056000         MOVE "Y" TO WS-PP-OFFICE-DELIVERY-SW
056100     ELSE
056200         MOVE "N" TO WS-PP-OFFICE-DELIVERY-SW
056300     END-IF.
056400     CALL "LGPRICE" USING WS-PRICE-PARMS.
056500
056600     MOVE TR-SENDER-ID          TO SH-SENDER-ID.
056700     MOVE TR-RECIPIENT-ID       TO SH-RECIPIENT-ID.
056800     MOVE TR-DELIVERY-ADDRESS   TO SH-DELIVERY-ADDRESS.
056900     MOVE TR-DELIVERY-OFFICE-ID TO SH-DELIVERY-OFFICE-ID.
057000     MOVE TR-WEIGHT              TO SH-WEIGHT.
057100     MOVE WS-PP-PRICE            TO SH-PRICE.
057200     PERFORM 1600-STAMP-CURRENT-TIME THRU 1600-EXIT.
057300     MOVE WS-TS-FULL-IMAGE       TO SH-UPDATED-AT.
057400     REWRITE SHPMT-REC
057500         INVALID KEY
057600             MOVE "REWRITE FAILED ON FULL UPDATE"
057700                 TO WS-REJECT-REASON
057800             PERFORM 4000-WRITE-REJECT THRU 4000-EXIT
057900     END-REWRITE.
058000     ADD 1 TO WS-SHIP-UPD-CT.
058100 2700-EXIT.
058200     EXIT.
058300
058400 3000-VALIDATE-DESTINATION.
058500     MOVE "3000-VALIDATE-DESTINATION" TO PARA-NAME.
058600     MOVE "Y" TO WS-VALID-TRANS-SW.
058700     IF TR-DELIVERY-ADDRESS NOT = SPACES
058800        AND TR-DELIVERY-OFFICE-ID > 0
058900         MOVE "N" TO WS-VALID-TRANS-SW
059000         MOVE "BOTH ADDRESS AND OFFICE GIVEN"
059100             TO WS-REJECT-REASON
059200     ELSE
059300         IF TR-DELIVERY-ADDRESS = SPACES
059400            AND TR-DELIVERY-OFFICE-ID = 0
059500             MOVE "N" TO WS-VALID-TRANS-SW
059600             MOVE "NO DELIVERY DESTINATION GIVEN"
059700                 TO WS-REJECT-REASON
059800         END-IF
059900     END-IF.
060000 3000-EXIT.
060100     EXIT.
060200
060300 3100-VALIDATE-WEIGHT.
060400     MOVE "3100-VALIDATE-WEIGHT" TO PARA-NAME.
060500     MOVE "Y" TO WS-VALID-TRANS-SW.
060600     IF TR-WEIGHT NOT > 0
060700         MOVE "N" TO WS-VALID-TRANS-SW
060800         MOVE "WEIGHT NOT GREATER THAN ZERO"
060900             TO WS-REJECT-REASON
061000     ELSE
061100         IF TR-WEIGHT > 10000.00
061200             MOVE "N" TO WS-VALID-TRANS-SW
061300             MOVE "WEIGHT EXCEEDS 10000 KG LIMIT"
061400                 TO WS-REJECT-REASON
061500         END-IF
061600     END-IF.
061700 3100-EXIT.
061800     EXIT.
061900
062000 3200-LOOKUP-REFERENCES.
062100     MOVE "3200-LOOKUP-REFERENCES" TO PARA-NAME.
062200     MOVE "Y" TO WS-VALID-TRANS-SW.
062300     SET CUS-IDX TO 1.
062400     SEARCH CUS-TABLE-ENTRY
062500         AT END
062600             MOVE "N" TO WS-VALID-TRANS-SW
062700             MOVE "SENDER CUSTOMER NOT ON FILE"
062800                 TO WS-REJECT-REASON
062900         WHEN CUS-TBL-ID (CUS-IDX) = TR-SENDER-ID
063000             CONTINUE
063100     END-SEARCH.
063200     IF WS-TRANS-IS-VALID
063300         SET CUS-IDX TO 1
063400         SEARCH CUS-TABLE-ENTRY
063500             AT END
063600                 MOVE "N" TO WS-VALID-TRANS-SW
063700                 MOVE "RECIPIENT CUSTOMER NOT ON FILE"
063800                     TO WS-REJECT-REASON
063900             WHEN CUS-TBL-ID (CUS-IDX) = TR-RECIPIENT-ID
064000                 CONTINUE
064100         END-SEARCH
064200     END-IF.
064300     IF WS-TRANS-IS-VALID
064400         SET EMP-IDX TO 1
064500         SEARCH EMP-TABLE-ENTRY
064600             AT END
064700                 MOVE "N" TO WS-VALID-TRANS-SW
064800                 MOVE "EMPLOYEE NOT ON FILE"
064900                     TO WS-REJECT-REASON
065000             WHEN EMP-TBL-ID (EMP-IDX) = TR-EMPLOYEE-ID
065100                 CONTINUE
065200         END-SEARCH
065300     END-IF.
065400     IF WS-TRANS-IS-VALID AND TR-DELIVERY-OFFICE-ID > 0
065500         SET OFC-IDX TO 1
065600         SEARCH OFC-TABLE-ENTRY
065700             AT END
065800                 MOVE "N" TO WS-VALID-TRANS-SW
065900                 MOVE "DELIVERY OFFICE NOT ON FILE"
066000                     TO WS-REJECT-REASON
066100             WHEN OFC-TBL-ID (OFC-IDX) = TR-DELIVERY-OFFICE-ID
066200                 CONTINUE
066300         END-SEARCH
066400     END-IF.
066500 3200-EXIT.
066600     EXIT.
066700
066800 3300-VALIDATE-TRANSITION.
066900     MOVE "3300-VALIDATE-TRANSITION" TO PARA-NAME.
067000     MOVE "Y" TO WS-VALID-TRANS-SW.
067100     IF TR-REQUESTED-STATUS = SH-STATUS
067200         GO TO 3300-EXIT
067300     END-IF.
067400     IF SH-IS-DELIVERED OR SH-IS-CANCELLED
067500         MOVE "N" TO WS-VALID-TRANS-SW
067600         MOVE "SHIPMENT IS IN A TERMINAL STATUS"
067700             TO WS-REJECT-REASON
067800         GO TO 3300-EXIT
067900     END-IF.
068000     IF SH-IS-REGISTERED
068100         IF TR-REQUESTED-STATUS = "IN_TRANSIT" OR
068200            TR-REQUESTED-STATUS = "CANCELLED "
068300             CONTINUE
068400         ELSE
068500             MOVE "N" TO WS-VALID-TRANS-SW
068600             MOVE "INVALID TRANSITION FROM REGISTERED"
068700                 TO WS-REJECT-REASON
068800         END-IF
068900     ELSE
069000         IF SH-IS-IN-TRANSIT
069100             IF TR-REQUESTED-STATUS = "DELIVERED " OR
069200                TR-REQUESTED-STATUS = "CANCELLED "
069300                 CONTINUE
069400             ELSE
069500                 MOVE "N" TO WS-VALID-TRANS-SW
069600                 MOVE "INVALID TRANSITION FROM IN TRANSIT"
069700                     TO WS-REJECT-REASON
069800             END-IF
069900         ELSE
070000             MOVE "N" TO WS-VALID-TRANS-SW
070100             MOVE "UNRECOGNIZED CURRENT STATUS"
070200                 TO WS-REJECT-REASON
070300         END-IF
070400     END-IF.
070500 3300-EXIT.
070600     EXIT.
070700
070800 4000-WRITE-REJECT.
070900     MOVE "4000-WRITE-REJECT" TO PARA-NAME.
071000     MOVE WS-REJECT-REASON TO RJ-ERR-MSG.
071100     MOVE SHPTR-REC        TO RJ-TRANSACTION-IMAGE.
071200     WRITE SHPRJ-REC.
071300     ADD 1 TO WS-REJECT-CT.
071400 4000-EXIT.
071500     EXIT.
071600
071700 8000-OPEN-FILES.
071800     MOVE "8000-OPEN-FILES" TO PARA-NAME.
071900     OPEN INPUT  LGPRCCFG.
072000     OPEN I-O    LGSHPLDG.
072100     OPEN INPUT  LGSHPTRN.
072200     OPEN INPUT  LGCUSMST.
072300     OPEN INPUT  LGOFCMST.
072400     OPEN INPUT  LGEMPMST.
072500     OPEN OUTPUT LGSHPREJ.
072600 8000-EXIT.
072700     EXIT.
072800
072900 8500-CLOSE-FILES.
073000     MOVE "8500-CLOSE-FILES" TO PARA-NAME.
073100     CLOSE LGPRCCFG LGSHPLDG LGSHPTRN LGCUSMST LGOFCMST
073200           LGEMPMST LGSHPREJ.
073300 8500-EXIT.
073400     EXIT.
073500
073600 9000-READ-TRANSACTION.
073700     MOVE "9000-READ-TRANSACTION" TO PARA-NAME.
073800     READ LGSHPTRN
073900         AT END
074000             MOVE "Y" TO WS-TRANS-EOF-SW
074100     END-READ.
074200 9000-EXIT.
074300     EXIT.
