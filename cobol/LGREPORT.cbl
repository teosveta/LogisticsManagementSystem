000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LGREPORT.
000300 AUTHOR.         R. T. CHIN.
000400 INSTALLATION.   LOGISTICS SYSTEMS GROUP.
000500 DATE-WRITTEN.   05/14/93.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*    LGREPORT PRODUCES THE THREE SHIPMENT MANAGEMENT REPORTS
001100*    OFF THE SHIPMENT LEDGER (LGSHPLDG) - REVENUE, DASHBOARD
001200*    METRICS, AND CUSTOMER METRICS.  ONE CONTROL CARD (LGRPTCTL)
001300*    IS READ PER REPORT REQUESTED - A RUN MAY STACK AS MANY
001400*    CARDS AS NEEDED.  NO RECORDS ARE WRITTEN BACK TO THE
001500*    LEDGER - THIS IS A READ-ONLY, REPORT-ONLY PROGRAM.
001600*
001700*    CARD TYPES (CTL-REPORT-TYPE) -
001800*      REVENUE    - CTL-START-DATE/CTL-END-DATE REQUIRED
001900*      DASHBOARD  - NO DATE FILTER, WHOLE LEDGER
002000*      CUSTOMER   - CTL-CUSTOMER-ID, OR CTL-ALL-CUSTOMERS-SW=Y
002100*                   FOR A CONTROL-BREAK RUN ACROSS EVERY
002200*                   CUSTOMER ON THE LEDGER (ASCENDING CUST ID)
002300*****************************************************************
002400*CHANGE LOG.
002500*-----------------------------------------------------------
002600* 05/14/93  RTC  ORIG     INITIAL VERSION - DASHBOARD ONLY
002700* 01/11/94  RTC  WO0398   ADDED REVENUE REPORT WITH DATE RANGE
002800* 08/29/95  LMH  WO0461   ADDED CUSTOMER METRICS, SINGLE ID CARD
002900* 02/17/97  LMH  WO0503   ADDED ALL-CUSTOMERS CONTROL-BREAK MODE
003000*                         VIA SORT - SEE 3500/3600 PROCEDURES
003100* 11/09/98  PJS  Y2K-11   DATE FIELDS REVIEWED - CARD AND LEDGER
003200*                         DATES ARE ALREADY 4-DIGIT YEAR, NO
003300*                         CHANGE REQUIRED
003400* 06/03/00  PJS  WO0541   CORRECTED IN-TRANSIT TOTAL ON CUSTOMER
003500*                         REPORT - WAS COUNTING RECIPIENT ROLE
003600*                         TWICE WHEN SENDER = RECIPIENT
003700* 09/26/02  DMK  WO0583   STACKED MULTIPLE CONTROL CARDS PER RUN
003800*                         - WAS SINGLE CARD, ONE SHOT PER JOB
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-390.
004400 OBJECT-COMPUTER.    IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LGRPTCTL  ASSIGN TO LGRPTCTL
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-RPTCTL-STATUS.
005300     SELECT LGSHPLDG  ASSIGN TO LGSHPLDG
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS SEQUENTIAL
005600         RECORD KEY IS SH-ID
005700         FILE STATUS IS WS-SHPLDG-STATUS.
005800     SELECT LGRPTOUT  ASSIGN TO LGRPTOUT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-RPTOUT-STATUS.
006100     SELECT CUSSRT-WORK ASSIGN TO SORTWK01.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  LGRPTCTL
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900 01  RPTCTL-REC.
007000     05  CTL-REPORT-TYPE             PIC X(10).
007100         88  CTL-IS-REVENUE              VALUE "REVENUE   ".
007200         88  CTL-IS-DASHBOARD            VALUE "DASHBOARD ".
007300         88  CTL-IS-CUSTOMER             VALUE "CUSTOMER  ".
007400     05  CTL-START-DATE              PIC X(10).
007500     05  CTL-END-DATE                PIC X(10).
007600     05  CTL-CUSTOMER-ID             PIC 9(09).
007700     05  CTL-ALL-CUSTOMERS-SW        PIC X(01).
007800         88  CTL-ALL-CUSTOMERS           VALUE "Y".
007900     05  FILLER                      PIC X(20).
008000
008100 FD  LGSHPLDG
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400     COPY LMSSHPRC.
008500
008600 FD  LGRPTOUT
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900 01  RPTOUT-REC                      PIC X(132).
009000
009100 SD  CUSSRT-WORK.
009200 01  CUSSRT-REC.
009300     05  CS-CUSTOMER-ID              PIC 9(09).
009400     05  CS-ROLE                     PIC X(01).
009500     05  CS-STATUS                   PIC X(10).
009600     05  CS-PRICE                    PIC S9(08)V99 COMP-3.
009700     05  FILLER                      PIC X(06).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  WS-PARA-TRACE.
010200     05  PARA-NAME                   PIC X(30) VALUE SPACES.
010300     05  FILLER                      PIC X(10).
010400
010500 01  WS-FILE-STATUS-CODES.
010600     05  WS-RPTCTL-STATUS            PIC X(02).
010700         88  RPTCTL-FOUND                VALUE "00".
010800         88  RPTCTL-EOF                   VALUE "10".
010900     05  WS-SHPLDG-STATUS            PIC X(02).
011000         88  SHPLDG-FOUND                VALUE "00".
011100     05  WS-RPTOUT-STATUS            PIC X(02).
011200         88  RPTOUT-FOUND                VALUE "00".
011300     05  FILLER                      PIC X(10).
011400
011500 01  WS-FLAGS-AND-SWITCHES.
011600     05  WS-CTL-EOF-SW               PIC X(01) VALUE "N".
011700         88  WS-CTL-EOF                   VALUE "Y".
011800     05  WS-LEDGER2-EOF-SW           PIC X(01) VALUE "N".
011900         88  WS-LEDGER2-AT-EOF            VALUE "Y".
012000     05  WS-SORT-EOF-SW              PIC X(01) VALUE "N".
012100         88  WS-SORT-AT-EOF               VALUE "Y".
012200     05  WS-FIRST-CUST-SW            PIC X(01) VALUE "N".
012300     05  FILLER                      PIC X(10).
012400
012500 01  WS-COUNTERS-AND-ACCUMULATORS.
012600     05  WS-CARDS-READ-CT            PIC S9(7) COMP-3.
012700     05  WS-REPORTS-RUN-CT           PIC S9(4) COMP.
012800     05  WS-PREV-CUSTOMER-ID         PIC 9(09).
012900     05  FILLER                      PIC X(06).
013000
013100 01  WS-DATE-COMPARE-AREA.
013200     05  WS-DATE-COMPARE-10          PIC X(10).
013300
013400 01  WS-DATE-COMPARE-R REDEFINES WS-DATE-COMPARE-AREA.
013500     05  WS-DATE-COMPARE-YYYY        PIC X(04).
013600     05  FILLER                      PIC X(01).
013700     05  WS-DATE-COMPARE-MM          PIC X(02).
013800     05  FILLER                      PIC X(01).
013900     05  WS-DATE-COMPARE-DD          PIC X(02).
014000
014100 01  WS-AMOUNT-EDIT-AREA.
014200     05  WS-AMOUNT-EDIT              PIC S9(10)V99 COMP-3.
014300
014400 01  WS-AMOUNT-EDIT-R REDEFINES WS-AMOUNT-EDIT-AREA.
014500     05  WS-AMOUNT-SIGNED-BYTES      PIC X(07).
014600
014700 01  WS-COUNT-EDIT-AREA.
014800     05  WS-COUNT-EDIT               PIC 9(09).
014900
015000 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT-AREA.
015100     05  WS-COUNT-DISPLAY-X          PIC X(09).
015200
015300 01  WS-STATUS-TOTALS.
015400     05  RPT-TOTAL-COUNT             PIC 9(09).
015500     05  RPT-IN-TRANSIT-COUNT        PIC 9(09).
015600     05  RPT-DELIVERED-COUNT         PIC 9(09).
015700     05  RPT-TOTAL-REVENUE           PIC S9(10)V99 COMP-3.
015800     05  FILLER                      PIC X(06).
015900
016000 01  WS-REVENUE-REPORT.
016100     05  RR-START-DATE               PIC X(10).
016200     05  RR-END-DATE                 PIC X(10).
016300     05  RR-TOTAL-REVENUE            PIC S9(10)V99 COMP-3.
016400     05  RR-DELIVERED-COUNT          PIC 9(09).
016500     05  FILLER                      PIC X(06).
016600
016700 01  WS-CUSTOMER-METRICS.
016800     05  CM-CUSTOMER-ID              PIC 9(09).
016900     05  CM-TOTAL-SENT               PIC 9(09).
017000     05  CM-TOTAL-RECEIVED           PIC 9(09).
017100     05  CM-IN-TRANSIT               PIC 9(09).
017200     05  CM-TOTAL-SPENT              PIC S9(10)V99 COMP-3.
017300     05  FILLER                      PIC X(06).
017400
017500 01  WS-REV-HDR-LINE.
017600     05  FILLER                      PIC X(01) VALUE SPACE.
017700     05  FILLER                      PIC X(15)
017800         VALUE "REVENUE REPORT ".
017900     05  FILLER                      PIC X(05) VALUE "FROM ".
018000     05  REV-HDR-START-DATE          PIC X(10).
018100     05  FILLER                      PIC X(04) VALUE SPACES.
018200     05  FILLER                      PIC X(03) VALUE "TO ".
018300     05  REV-HDR-END-DATE            PIC X(10).
018400     05  FILLER                      PIC X(84).
018500
018600 01  WS-REV-CNT-LINE.
018700     05  FILLER                      PIC X(02) VALUE SPACES.
018800     05  FILLER                      PIC X(21)
018900         VALUE "DELIVERED SHIPMENTS: ".
019000     05  REV-CNT-OUT                 PIC ZZZZZZZZ9.
019100     05  FILLER                      PIC X(100).
019200
019300 01  WS-REV-AMT-LINE.
019400     05  FILLER                      PIC X(02) VALUE SPACES.
019500     05  FILLER                      PIC X(21)
019600         VALUE "TOTAL REVENUE:       ".
019700     05  REV-AMT-OUT                 PIC ZZZZZZZ9.99-.
019800     05  FILLER                      PIC X(97).
019900
020000 01  WS-DSH-HDR-LINE.
020100     05  FILLER                      PIC X(01) VALUE SPACE.
020200     05  FILLER                      PIC X(17)
020300         VALUE "DASHBOARD METRICS".
020400     05  FILLER                      PIC X(114).
020500
020600 01  WS-DSH-TOT-LINE.
020700     05  FILLER                      PIC X(02) VALUE SPACES.
020800     05  FILLER                      PIC X(21)
020900         VALUE "TOTAL SHIPMENTS:     ".
021000     05  DSH-TOT-OUT                 PIC ZZZZZZZZ9.
021100     05  FILLER                      PIC X(100).
021200
021300 01  WS-DSH-TRN-LINE.
021400     05  FILLER                      PIC X(02) VALUE SPACES.
021500     05  FILLER                      PIC X(21)
021600         VALUE "IN TRANSIT:          ".
021700     05  DSH-TRN-OUT                 PIC ZZZZZZZZ9.
021800     05  FILLER                      PIC X(100).
021900
022000 01  WS-DSH-DLV-LINE.
022100     05  FILLER                      PIC X(02) VALUE SPACES.
022200     05  FILLER                      PIC X(21)
022300         VALUE "DELIVERED:           ".
022400     05  DSH-DLV-OUT                 PIC ZZZZZZZZ9.
022500     05  FILLER                      PIC X(100).
022600
022700 01  WS-DSH-AMT-LINE.
022800     05  FILLER                      PIC X(02) VALUE SPACES.
022900     05  FILLER                      PIC X(21)
023000         VALUE "TOTAL REVENUE:       ".
023100     05  DSH-AMT-OUT                 PIC ZZZZZZZ9.99-.
023200     05  FILLER                      PIC X(97).
023300
023400 01  WS-CUS-HDR-LINE.
023500     05  FILLER                      PIC X(01) VALUE SPACE.
023600     05  FILLER                      PIC X(30)
023700         VALUE "CUSTOMER METRICS FOR CUSTOMER ".
023800     05  CUS-HDR-ID-OUT              PIC Z(8)9.
023900     05  FILLER                      PIC X(92).
024000
024100 01  WS-CUS-SNT-LINE.
024200     05  FILLER                      PIC X(02) VALUE SPACES.
024300     05  FILLER                      PIC X(21)
024400         VALUE "TOTAL SENT:          ".
024500     05  CUS-SNT-OUT                 PIC ZZZZZZZZ9.
024600     05  FILLER                      PIC X(100).
024700
024800 01  WS-CUS-RCV-LINE.
024900     05  FILLER                      PIC X(02) VALUE SPACES.
025000     05  FILLER                      PIC X(21)
025100         VALUE "TOTAL RECEIVED:      ".
025200     05  CUS-RCV-OUT                 PIC ZZZZZZZZ9.
025300     05  FILLER                      PIC X(100).
025400
025500 01  WS-CUS-TRN-LINE.
025600     05  FILLER                      PIC X(02) VALUE SPACES.
025700     05  FILLER                      PIC X(21)
025800         VALUE "IN TRANSIT:          ".
025900     05  CUS-TRN-OUT                 PIC ZZZZZZZZ9.
026000     05  FILLER                      PIC X(100).
026100
026200 01  WS-CUS-SPT-LINE.
026300     05  FILLER                      PIC X(02) VALUE SPACES.
026400     05  FILLER                      PIC X(21)
026500         VALUE "TOTAL SPENT:         ".
026600     05  CUS-SPT-OUT                 PIC ZZZZZZZ9.99-.
026700     05  FILLER                      PIC X(97).
026800
026900 PROCEDURE DIVISION.
027000
027100 0000-MAINLINE.
027200     MOVE "0000-MAINLINE" TO PARA-NAME.
027300     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
027400     PERFORM 0100-READ-CONTROL-CARD THRU 0100-EXIT.
027500     PERFORM 0200-PROCESS-CONTROL-CARD THRU 0200-EXIT
027600         UNTIL WS-CTL-EOF.
027700     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
027800     GOBACK.
027900 0000-EXIT.
028000     EXIT.
028100
028200 0100-READ-CONTROL-CARD.
028300     MOVE "0100-READ-CONTROL-CARD" TO PARA-NAME.
028400     READ LGRPTCTL
028500         AT END
028600             MOVE "Y" TO WS-CTL-EOF-SW
028700     END-READ.
028800 0100-EXIT.
028900     EXIT.
029000
029100 0200-PROCESS-CONTROL-CARD.
029200     MOVE "0200-PROCESS-CONTROL-CARD" TO PARA-NAME.
029300     IF NOT WS-CTL-EOF
029400         ADD 1 TO WS-CARDS-READ-CT
029500         IF CTL-IS-REVENUE
029600             PERFORM 1000-REVENUE-REPORT THRU 1000-EXIT
029700         ELSE
029800             IF CTL-IS-DASHBOARD
029900                 PERFORM 2000-DASHBOARD-REPORT THRU 2000-EXIT
030000             ELSE
030100                 IF CTL-IS-CUSTOMER
030200                     PERFORM 3000-CUSTOMER-REPORT THRU 3000-EXIT
030300                 END-IF
030400             END-IF
030500         END-IF
030600         ADD 1 TO WS-REPORTS-RUN-CT
030700         PERFORM 0100-READ-CONTROL-CARD THRU 0100-EXIT
030800     END-IF.
030900 0200-EXIT.
031000     EXIT.
031100
031200 1000-REVENUE-REPORT.
031300     MOVE "1000-REVENUE-REPORT" TO PARA-NAME.
031400     MOVE CTL-START-DATE TO RR-START-DATE.
031500     MOVE CTL-END-DATE   TO RR-END-DATE.
031600     MOVE 0 TO RR-TOTAL-REVENUE.
031700     MOVE 0 TO RR-DELIVERED-COUNT.
031800     OPEN INPUT LGSHPLDG.
031900     MOVE "N" TO WS-LEDGER2-EOF-SW.
032000     PERFORM 1010-SCAN-LEDGER-FOR-REVENUE THRU 1010-EXIT
032100         UNTIL WS-LEDGER2-AT-EOF.
032200     CLOSE LGSHPLDG.
032300     PERFORM 1050-PRINT-REVENUE-REPORT THRU 1050-EXIT.
032400 1000-EXIT.
032500     EXIT.
032600
032700 1010-SCAN-LEDGER-FOR-REVENUE.
032800     READ LGSHPLDG
032900         AT END
033000             MOVE "Y" TO WS-LEDGER2-EOF-SW
033100             GO TO 1010-EXIT
033200     END-READ.
033300     IF SH-IS-DELIVERED
033400        AND SH-REGISTERED-AT (1:10) NOT < RR-START-DATE
033500        AND SH-REGISTERED-AT (1:10) NOT > RR-END-DATE
033600         ADD SH-PRICE TO RR-TOTAL-REVENUE
033700         ADD 1 TO RR-DELIVERED-COUNT
033800     END-IF.
033900 1010-EXIT.
034000     EXIT.
034100
034200 1050-PRINT-REVENUE-REPORT.
034300     MOVE "1050-PRINT-REVENUE-REPORT" TO PARA-NAME.
034400     MOVE RR-START-DATE TO REV-HDR-START-DATE.
034500     MOVE RR-END-DATE   TO REV-HDR-END-DATE.
034600     WRITE RPTOUT-REC FROM WS-REV-HDR-LINE
034700         AFTER ADVANCING NEXT-PAGE.
034800     MOVE RR-DELIVERED-COUNT TO REV-CNT-OUT.
034900     WRITE RPTOUT-REC FROM WS-REV-CNT-LINE
035000         AFTER ADVANCING 1 LINE.
035100     MOVE RR-TOTAL-REVENUE TO REV-AMT-OUT.
035200     WRITE RPTOUT-REC FROM WS-REV-AMT-LINE
035300         AFTER ADVANCING 1 LINE.
035400 1050-EXIT.
035500     EXIT.
035600
035700 2000-DASHBOARD-REPORT.
035800     MOVE "2000-DASHBOARD-REPORT" TO PARA-NAME.
035900     MOVE 0 TO RPT-TOTAL-COUNT.
036000     MOVE 0 TO RPT-IN-TRANSIT-COUNT.
036100     MOVE 0 TO RPT-DELIVERED-COUNT.
036200     MOVE 0 TO RPT-TOTAL-REVENUE.
036300     OPEN INPUT LGSHPLDG.
036400     MOVE "N" TO WS-LEDGER2-EOF-SW.
036500     PERFORM 2010-SCAN-LEDGER-FOR-DASHBOARD THRU 2010-EXIT
036600         UNTIL WS-LEDGER2-AT-EOF.
036700     CLOSE LGSHPLDG.
036800     PERFORM 2050-PRINT-DASHBOARD-REPORT THRU 2050-EXIT.
036900 2000-EXIT.
037000     EXIT.
037100
037200 2010-SCAN-LEDGER-FOR-DASHBOARD.
037300     READ LGSHPLDG
037400         AT END
037500             MOVE "Y" TO WS-LEDGER2-EOF-SW
037600             GO TO 2010-EXIT
037700     END-READ.
037800     ADD 1 TO RPT-TOTAL-COUNT.
037900     IF SH-IS-IN-TRANSIT
038000         ADD 1 TO RPT-IN-TRANSIT-COUNT
038100     END-IF.
038200     IF SH-IS-DELIVERED
038300         ADD 1 TO RPT-DELIVERED-COUNT
038400         ADD SH-PRICE TO RPT-TOTAL-REVENUE
038500     END-IF.
038600 2010-EXIT.
038700     EXIT.
038800
038900 2050-PRINT-DASHBOARD-REPORT.
039000     MOVE "2050-PRINT-DASHBOARD-REPORT" TO PARA-NAME.
039100     WRITE RPTOUT-REC FROM WS-DSH-HDR-LINE
039200         AFTER ADVANCING NEXT-PAGE.
039300     MOVE RPT-TOTAL-COUNT TO DSH-TOT-OUT.
039400     WRITE RPTOUT-REC FROM WS-DSH-TOT-LINE
039500         AFTER ADVANCING 1 LINE.
039600     MOVE RPT-IN-TRANSIT-COUNT TO DSH-TRN-OUT.
039700     WRITE RPTOUT-REC FROM WS-DSH-TRN-LINE
039800         AFTER ADVANCING 1 LINE.
039900     MOVE RPT-DELIVERED-COUNT TO DSH-DLV-OUT.
040000     WRITE RPTOUT-REC FROM WS-DSH-DLV-LINE
040100         AFTER ADVANCING 1 LINE.
040200     MOVE RPT-TOTAL-REVENUE TO DSH-AMT-OUT.
040300     WRITE RPTOUT-REC FROM WS-DSH-AMT-LINE
040400         AFTER ADVANCING 1 LINE.
040500 2050-EXIT.
040600     EXIT.
040700
040800 3000-CUSTOMER-REPORT.
040900     MOVE "3000-CUSTOMER-REPORT" TO PARA-NAME.
041000     IF CTL-ALL-CUSTOMERS
041100         PERFORM 3200-RUN-ALL-CUSTOMER-SORT THRU 3200-EXIT
041200     ELSE
041300         PERFORM 3100-SINGLE-CUSTOMER-REPORT THRU 3100-EXIT
041400     END-IF.
041500 3000-EXIT.
041600     EXIT.
041700
041800 3100-SINGLE-CUSTOMER-REPORT.
041900     MOVE "3100-SINGLE-CUSTOMER-REPORT" TO PARA-NAME.
042000     MOVE CTL-CUSTOMER-ID TO CM-CUSTOMER-ID.
042100     MOVE 0 TO CM-TOTAL-SENT.
042200     MOVE 0 TO CM-TOTAL-RECEIVED.
042300     MOVE 0 TO CM-IN-TRANSIT.
042400     MOVE 0 TO CM-TOTAL-SPENT.
042500     OPEN INPUT LGSHPLDG.
042600     MOVE "N" TO WS-LEDGER2-EOF-SW.
042700     PERFORM 3110-SCAN-LEDGER-FOR-CUSTOMER THRU 3110-EXIT
042800         UNTIL WS-LEDGER2-AT-EOF.
042900     CLOSE LGSHPLDG.
043000     PERFORM 3150-PRINT-CUSTOMER-SECTION THRU 3150-EXIT.
043100 3100-EXIT.
043200     EXIT.
043300
043400 3110-SCAN-LEDGER-FOR-CUSTOMER.
043500     READ LGSHPLDG
043600         AT END
043700             MOVE "Y" TO WS-LEDGER2-EOF-SW
043800             GO TO 3110-EXIT
043900     END-READ.
044000     IF SH-SENDER-ID = CTL-CUSTOMER-ID
044100         ADD 1 TO CM-TOTAL-SENT
044200         ADD SH-PRICE TO CM-TOTAL-SPENT
044300         IF SH-IS-IN-TRANSIT
044400             ADD 1 TO CM-IN-TRANSIT
044500         END-IF
044600     END-IF.
044700     IF SH-RECIPIENT-ID = CTL-CUSTOMER-ID
044800         IF SH-IS-DELIVERED
044900             ADD 1 TO CM-TOTAL-RECEIVED
045000         END-IF
045100         IF SH-IS-IN-TRANSIT
045200             ADD 1 TO CM-IN-TRANSIT
045300         END-IF
045400     END-IF.
045500 3110-EXIT.
045600     EXIT.
045700
045800 3150-PRINT-CUSTOMER-SECTION.
045900     MOVE "3150-PRINT-CUSTOMER-SECTION" TO PARA-NAME.
046000     MOVE CM-CUSTOMER-ID TO CUS-HDR-ID-OUT.
046100     WRITE RPTOUT-REC FROM WS-CUS-HDR-LINE
046200         AFTER ADVANCING NEXT-PAGE.
046300     MOVE CM-TOTAL-SENT TO CUS-SNT-OUT.
046400     WRITE RPTOUT-REC FROM WS-CUS-SNT-LINE
046500         AFTER ADVANCING 1 LINE.
046600     MOVE CM-TOTAL-RECEIVED TO CUS-RCV-OUT.
046700     WRITE RPTOUT-REC FROM WS-CUS-RCV-LINE
046800         AFTER ADVANCING 1 LINE.
046900     MOVE CM-IN-TRANSIT TO CUS-TRN-OUT.
047000     WRITE RPTOUT-REC FROM WS-CUS-TRN-LINE
047100         AFTER ADVANCING 1 LINE.
047200     MOVE CM-TOTAL-SPENT TO CUS-SPT-OUT.
047300     WRITE RPTOUT-REC FROM WS-CUS-SPT-LINE
047400         AFTER ADVANCING 1 LINE.
047500 3150-EXIT.
047600     EXIT.
047700
047800 3200-RUN-ALL-CUSTOMER-SORT.
047900     MOVE "3200-RUN-ALL-CUSTOMER-SORT" TO PARA-NAME.
048000     SORT CUSSRT-WORK
048100         ASCENDING KEY CS-CUSTOMER-ID
048200         INPUT PROCEDURE IS 3500-SORT-INPUT-PROCD
048300         OUTPUT PROCEDURE IS 3600-SORT-OUTPUT-PROCD.
048400 3200-EXIT.
048500     EXIT.
048600
048700 3500-SORT-INPUT-PROCD SECTION.
048800 3500-START.
048900     OPEN INPUT LGSHPLDG.
049000     MOVE "N" TO WS-LEDGER2-EOF-SW.
049100     PERFORM 3510-BUILD-SORT-RECORDS THRU 3510-EXIT
049200         UNTIL WS-LEDGER2-AT-EOF.
049300     CLOSE LGSHPLDG.
049400 3500-EXIT.
049500     EXIT.
049600
049700 3510-BUILD-SORT-RECORDS.
049800     READ LGSHPLDG
049900         AT END
050000             MOVE "Y" TO WS-LEDGER2-EOF-SW
050100             GO TO 3510-EXIT
050200     END-READ.
050300     MOVE SH-SENDER-ID TO CS-CUSTOMER-ID.
050400     MOVE "S"          TO CS-ROLE.
050500     MOVE SH-STATUS    TO CS-STATUS.
050600     MOVE SH-PRICE     TO CS-PRICE.
050700     RELEASE CUSSRT-REC.
050800     MOVE SH-RECIPIENT-ID TO CS-CUSTOMER-ID.
050900     MOVE "R"             TO CS-ROLE.
051000     MOVE SH-STATUS        TO CS-STATUS.
051100     MOVE SH-PRICE         TO CS-PRICE.
051200     RELEASE CUSSRT-REC.
051300 3510-EXIT.
051400     EXIT.
051500
051600 3600-SORT-OUTPUT-PROCD SECTION.
051700 3600-START.
051800     MOVE "N" TO WS-SORT-EOF-SW.
051900     MOVE "N" TO WS-FIRST-CUST-SW.
052000     RETURN CUSSRT-WORK
052100         AT END
052200             MOVE "Y" TO WS-SORT-EOF-SW
052300     END-RETURN.
052400     PERFORM 3650-CONTROL-BREAK THRU 3650-EXIT
052500         UNTIL WS-SORT-AT-EOF.
052600     IF WS-FIRST-CUST-SW = "Y"
052700         PERFORM 3150-PRINT-CUSTOMER-SECTION THRU 3150-EXIT
052800     END-IF.
052900 3600-EXIT.
053000     EXIT.
053100
053200 3650-CONTROL-BREAK.
053300     IF WS-FIRST-CUST-SW = "N"
053400         MOVE CS-CUSTOMER-ID TO WS-PREV-CUSTOMER-ID
053500         MOVE "Y" TO WS-FIRST-CUST-SW
053600         PERFORM 3660-ZERO-CUST-ACCUM THRU 3660-EXIT
053700     ELSE
053800         IF CS-CUSTOMER-ID NOT = WS-PREV-CUSTOMER-ID
053900             PERFORM 3150-PRINT-CUSTOMER-SECTION THRU 3150-EXIT
054000             MOVE CS-CUSTOMER-ID TO WS-PREV-CUSTOMER-ID
054100             PERFORM 3660-ZERO-CUST-ACCUM THRU 3660-EXIT
054200         END-IF
054300     END-IF.
054400     PERFORM 3670-ACCUM-CUST-ROLE THRU 3670-EXIT.
054500     RETURN CUSSRT-WORK
054600         AT END
054700             MOVE "Y" TO WS-SORT-EOF-SW
054800     END-RETURN.
054900 3650-EXIT.
055000     EXIT.
055100
055200 3660-ZERO-CUST-ACCUM.
055300     MOVE CS-CUSTOMER-ID TO CM-CUSTOMER-ID.
055400     MOVE 0 TO CM-TOTAL-SENT.
055500     MOVE 0 TO CM-TOTAL-RECEIVED.
055600     MOVE 0 TO CM-IN-TRANSIT.
055700     MOVE 0 TO CM-TOTAL-SPENT.
055800 3660-EXIT.
055900     EXIT.
056000
056100 3670-ACCUM-CUST-ROLE.
056200     IF CS-ROLE = "S"
056300         ADD 1 TO CM-TOTAL-SENT
056400         ADD CS-PRICE TO CM-TOTAL-SPENT
056500         IF CS-STATUS = "IN_TRANSIT"
056600             ADD 1 TO CM-IN-TRANSIT
056700         END-IF
056800     ELSE
056900         IF CS-STATUS = "DELIVERED "
057000             ADD 1 TO CM-TOTAL-RECEIVED
057100         END-IF
057200         IF CS-STATUS = "IN_TRANSIT"
057300             ADD 1 TO CM-IN-TRANSIT
057400         END-IF
057500     END-IF.
057600 3670-EXIT.
057700     EXIT.
057800
057900 8000-OPEN-FILES.
058000     MOVE "8000-OPEN-FILES" TO PARA-NAME.
058100     OPEN INPUT  LGRPTCTL.
058200     OPEN OUTPUT LGRPTOUT.
058300 8000-EXIT.
058400     EXIT.
058500
058600 8500-CLOSE-FILES.
058700     MOVE "8500-CLOSE-FILES" TO PARA-NAME.
058800     CLOSE LGRPTCTL LGRPTOUT.
058900 8500-EXIT.
059000     EXIT.
